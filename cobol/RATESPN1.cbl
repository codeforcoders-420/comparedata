000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  RATESPN1
000600*
000700* AUTHOR :  R. Lucas
000800*
000900* READS THE WIDE MONTHLY RATE-HISTORY TABLE (RATE-HIST-FILE) AND
001000* WRITES ONE SPAN-OUT-FILE RECORD PER CONTIGUOUS PERIOD DURING
001100* WHICH A PROCEDURE/MODIFIER COMBINATION HELD A CONSTANT RATE.
001200* THIS IS THE NIGHTLY REFORMAT THAT FEEDS THE RATING SYSTEM LOAD
001300* -- IT DOES NOT SORT, SUBTOTAL, OR PRODUCE A PRINTED REPORT.
001400*
001500* A GOOD CASE FOR DEBUGGING LAB - TABLE-DRIVEN DATE MATH
001600******************************************************************
001700*
001800* CHANGE LOG.
001900*   04/12/93  R.LUCAS    ORIGINAL PROGRAM.  36 MONTHLY COLUMNS,
002000*                        FIXED-BLOCK INPUT, SEQUENTIAL OUTPUT.
002100*   09/02/93  R.LUCAS    ADDED FILE STATUS CHECKS ON OPEN AFTER
002200*                        ABEND ON MISSING INPUT FILE IN PROD.
002300*   11/02/95  R.LUCAS    WIDENED RATE TABLE TO 60 MONTHLY COLUMNS
002400*                        (5 YEARS) PER RQST 95-0447.
002500*   06/14/96  D.STOUT    REWORKED SPAN-COMBINE LOGIC INTO ITS OWN
002600*                        PARAGRAPH AFTER A BAD FIX WAS APPLIED
002700*                        DIRECTLY IN THE ROW-BUILD LOOP.
002800*   02/09/99  T.KOWALSKI Y2K -- PERIOD LABELS AND OUTPUT DATES ARE
002900*                        ALREADY 4-DIGIT YEAR TEXT; WS-DAYS-IN-
003000*                        MONTH LEAP TEST VERIFIED AGAINST YEAR
003100*                        2000 (DIV BY 400 CASE).  TICKET Y2K-0118.
003200*   08/30/01  T.KOWALSKI CONFIRMED RATE FIELD HOLDS 7 INTEGER / 2
003300*                        DECIMAL DIGITS WITH NO ROUNDING ANYWHERE
003400*                        IN THE SPAN-COMBINE COMPARE.  NO CHANGE.
003500*   03/18/04  J.ARCE     ADDED WK-LAST-POP-COL SO A ROW WHOSE
003600*                        TRAILING COLUMNS ARE BLANK GETS THE
003700*                        OPEN-ENDED SENTINEL ON ITS OWN LAST
003800*                        RATE, NOT THE LAST COLUMN OF THE TABLE.
003900*                        PROBLEM TICKET CR-04118.
004000*   07/22/08  J.ARCE     RAISED WK-KEY-ENTRY TABLE FROM 150 TO 300
004100*                        KEYS -- RAN OUT OF ROOM ON THE DENTAL
004200*                        FEE SCHEDULE CONVERSION.
004300*   04/02/09  J.ARCE     RATE CELLS, SPANS PACKED COMP-3 TO MATCH
004400*                        CUST-MONTH ON THE CUSTOMER MASTER. OUTPUT
004500*                        RATE STAYS ZONED -- SPANOUT IS TEXT.
004600*   05/05/13  M.OSEI     REVIEWED FOR SOX FILE-STATUS AUDIT.  NO
004700*                        FUNCTIONAL CHANGE.
004800*   11/12/13  M.OSEI     CR-04130 -- WS-DATE-WORK SLASHES WERE NOT
004900*                        BEING SET; A VALUE CLAUSE ON A FILLER
005000*                        UNDER A REDEFINES IS NEVER HONORED.  NOW
005100*                        MOVED IN DIRECTLY BY REF MOD IN 210/250.
005200*                        ALSO DROPPED THE REDUNDANT READ...INTO ON
005300*                        RATE-HIST-FILE -- THE INTO TARGET WAS THE
005400*                        SAME STORAGE THE READ ITSELF FILLED.
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.  RATESPN1.
005800 AUTHOR.  R. LUCAS.
005900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
006000 DATE-WRITTEN.  04/12/93.
006100 DATE-COMPILED.  04/12/93.
006200 SECURITY.  NON-CONFIDENTIAL.
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-390.
006700 OBJECT-COMPUTER.  IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS NUMERIC-RATE-DIGITS IS "0" THRU "9".
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     SELECT RATE-HIST-FILE ASSIGN TO RATEHIST
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS  IS  WS-RATEHIST-STATUS.
007800
007900     SELECT SPAN-OUT-FILE  ASSIGN TO SPANOUT
008000         ACCESS IS SEQUENTIAL
008100         FILE STATUS  IS  WS-SPANOUT-STATUS.
008200
008300******************************************************************
008400 DATA DIVISION.
008500 FILE SECTION.
008600******************************************************************
008700
008800 FD  RATE-HIST-FILE
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS.
009100 COPY RATEHDRC.
009200
009300 FD  SPAN-OUT-FILE
009400     RECORDING MODE IS F
009500     BLOCK CONTAINS 0 RECORDS.
009600 COPY RATEOUTC.
009700
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*
010200 01  SYSTEM-DATE-AND-TIME.
010300     05  CURRENT-DATE.
010400         10  CURRENT-YEAR        PIC 9(2).
010500         10  CURRENT-MONTH       PIC 9(2).
010600         10  CURRENT-DAY         PIC 9(2).
010700     05  CURRENT-TIME.
010800         10  CURRENT-HOUR        PIC 9(2).
010900         10  CURRENT-MINUTE      PIC 9(2).
011000         10  CURRENT-SECOND      PIC 9(2).
011100         10  CURRENT-HNDSEC      PIC 9(2).
011200*
011300* FILE STATUS AND LOOP SUBSCRIPTS -- STANDALONE 77-LEVELS, THE
011400* WAY THE OLD WRKSFINL JOB CARRIED ITS OWN SUB1/SUB2/FILE-STATUS.
011500 77  WS-RATEHIST-STATUS          PIC X(2)  VALUE SPACES.
011600 77  WS-SPANOUT-STATUS           PIC X(2)  VALUE SPACES.
011700 77  WS-DATA-EOF                 PIC X     VALUE SPACES.
011800 77  COL-SUB                     PIC S9(4) COMP  VALUE ZERO.
011900 77  KX                          PIC S9(4) COMP  VALUE ZERO.
012000 77  SX                          PIC S9(4) COMP  VALUE ZERO.
012100*
012200 01  WS-FIELDS.
012300     05  WS-HEADER-OK            PIC X     VALUE "N".
012400     05  FILLER                  PIC X(05).
012500*
012600 01  WORK-VARIABLES.
012700     05  WK-COL-COUNT            PIC S9(4) COMP  VALUE ZERO.
012800     05  WK-LAST-POP-COL         PIC S9(4) COMP  VALUE ZERO.
012900     05  NEXT-COL-SUB            PIC S9(4) COMP  VALUE ZERO.
013000     05  WK-KEY-FOUND-SW         PIC X     VALUE "N".
013100         88  WK-KEY-FOUND                  VALUE "Y".
013200     05  WK-MATCH-KEY-SUB        PIC S9(4) COMP  VALUE ZERO.
013300     05  FILLER                  PIC X(05).
013400*
013500* ROW-LEVEL SPAN LIST -- BUILT FRESH FOR EACH DATA RECORD BY
013600* 200-BUILD-ROW-SPANS, THEN COLLAPSED BY 300-COMBINE-ROW-SPANS
013700* BEFORE IT IS APPENDED TO THE KEY TABLE BELOW.
013800 01  WS-ROW-SPAN-TABLE.
013900     05  WK-ROW-SPAN-COUNT       PIC S9(4) COMP  VALUE ZERO.
014000     05  WK-ROW-SPAN OCCURS 60 TIMES.
014100         10  WK-ROW-SPAN-START   PIC X(10).
014200         10  WK-ROW-SPAN-END     PIC X(10).
014300         10  WK-ROW-SPAN-RATE    PIC S9(7)V9(2) COMP-3.
014400         10  FILLER              PIC X(05).
014500*
014600* COMBINED-SPAN WORK LIST -- OUTPUT OF 300-COMBINE-ROW-SPANS FOR
014700* THE CURRENT DATA RECORD, APPENDED ONTO THE MATCHING KEY ENTRY
014800* BY 450-APPEND-KEY-SPANS.
014900 01  WS-COMBINED-SPAN-TABLE.
015000     05  WK-COMB-SPAN-COUNT      PIC S9(4) COMP  VALUE ZERO.
015100     05  WK-COMB-SPAN OCCURS 60 TIMES.
015200         10  WK-COMB-SPAN-START  PIC X(10).
015300         10  WK-COMB-SPAN-END    PIC X(10).
015400         10  WK-COMB-SPAN-RATE   PIC S9(7)V9(2) COMP-3.
015500         10  FILLER              PIC X(05).
015600*
015700* KEY TABLE -- ONE ENTRY PER DISTINCT PROC/MOD/MOD2 COMBINATION,
015800* IN FIRST-SEEN ORDER.  RAISED TO 300 ENTRIES IN 2008 (SEE CHANGE
015900* LOG) AFTER THE DENTAL FEE SCHEDULE RAN OUT OF ROOM AT 150.
016000 01  WS-KEY-TABLE.
016100     05  WK-KEY-COUNT            PIC S9(4) COMP  VALUE ZERO.
016200     05  WK-KEY-ENTRY OCCURS 300 TIMES.
016300         10  WK-PROC             PIC X(10).
016400         10  WK-MOD              PIC X(10).
016500         10  WK-MOD2             PIC X(10).
016600         10  WK-SPAN-COUNT       PIC S9(4) COMP  VALUE ZERO.
016700         10  WK-SPAN OCCURS 60 TIMES.
016800             15  WK-SPAN-START   PIC X(10).
016900             15  WK-SPAN-END     PIC X(10).
017000             15  WK-SPAN-RATE    PIC S9(7)V9(2) COMP-3.
017100             15  FILLER          PIC X(05).
017200         10  FILLER              PIC X(05).
017300*
017400* DAYS-IN-MONTH TABLE, NON-LEAP YEAR -- CARRIED AS A REDEFINES OF
017500* A LITERAL-FILLED STRING RATHER THAN 12 SEPARATE VALUE CLAUSES,
017600* THE WAY THE PERFORMANCE-TEST TABLES ON THE OLD COBPERF JOB DID.
017700 01  WS-DAYS-TABLE-LIT           PIC X(24)
017800         VALUE "312831303130313130313031".
017900 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-TABLE-LIT.
018000     05  WS-DAYS-OF-MONTH        PIC 99 OCCURS 12 TIMES.
018100*
018200* HEADER PERIOD-LABEL BROKEN OUT INTO ITS MONTH AND YEAR --
018300* A REDEFINES OF THE WORK COPY OF THE CURRENT LABEL RATHER THAN
018400* A SEPARATE UNLOAD/MOVE FOR EACH PIECE.
018500 01  WS-PERIOD-LABEL-WORK        PIC X(7).
018600 01  WS-PERIOD-LABEL-PARTS REDEFINES WS-PERIOD-LABEL-WORK.
018700     05  WS-PERIOD-MM            PIC 99.
018800     05  FILLER                  PIC X.
018900     05  WS-PERIOD-YYYY          PIC 9(4).
019000*
019100* MM/DD/YYYY TEXT DATE BEING BUILT FOR THE CURRENT SPAN -- A
019200* REDEFINES GIVES US THE MONTH/DAY/YEAR PIECES TO SET INDIVIDUALLY
019300* WITHOUT STRING/UNSTRING FOR EVERY SPAN BOUNDARY.  THE SLASH
019400* POSITIONS BELOW CARRY NO VALUE CLAUSE -- A VALUE ON A FILLER
019500* SUBORDINATE TO A REDEFINES IS NEVER HONORED AT RUN TIME -- SO
019600* EACH PARAGRAPH THAT BUILDS THIS FIELD MOVES THE SLASHES IN
019700* DIRECTLY BY REFERENCE MODIFICATION.  SEE TICKET CR-04130.
019800 01  WS-DATE-WORK                PIC X(10).
019900 01  WS-DATE-WORK-PARTS REDEFINES WS-DATE-WORK.
020000     05  WS-DATE-MM              PIC 99.
020100     05  FILLER                  PIC X.
020200     05  WS-DATE-DD              PIC 99.
020300     05  FILLER                  PIC X.
020400     05  WS-DATE-YYYY            PIC 9(4).
020500*
020600 01  WS-PREV-MONTH               PIC S9(4) COMP  VALUE ZERO.
020700 01  WS-PREV-YEAR                PIC S9(4) COMP  VALUE ZERO.
020800 01  WS-LEAP-TEST-R4             PIC S9(4) COMP  VALUE ZERO.
020900 01  WS-LEAP-TEST-R100           PIC S9(4) COMP  VALUE ZERO.
021000 01  WS-LEAP-TEST-R400           PIC S9(4) COMP  VALUE ZERO.
021100 01  WS-LEAP-SW                  PIC X           VALUE "N".
021200     88  WS-IS-LEAP-YEAR                         VALUE "Y".
021300*
021400 01  SENTINEL-END-DATE           PIC X(10)  VALUE "12/31/9999".
021500
021600******************************************************************
021700 PROCEDURE DIVISION.
021800******************************************************************
021900
022000 000-MAIN.
022100     ACCEPT CURRENT-DATE FROM DATE.
022200     ACCEPT CURRENT-TIME FROM TIME.
022300     DISPLAY "RATESPN1 STARTED DATE = " CURRENT-MONTH "/"
022400             CURRENT-DAY "/" CURRENT-YEAR "  (mm/dd/yy)".
022500     DISPLAY "             TIME = " CURRENT-HOUR ":"
022600             CURRENT-MINUTE ":" CURRENT-SECOND.
022700
022800     PERFORM 700-OPEN-FILES THRU 700-OPEN-FILES-EXIT.
022900     PERFORM 710-READ-HEADER-REC THRU 710-READ-HEADER-REC-EXIT.
023000     PERFORM 720-READ-DATA-REC THRU 720-READ-DATA-REC-EXIT.
023100     PERFORM 100-PROCESS-DATA-REC THRU 100-PROCESS-DATA-REC-EXIT
023200             UNTIL WS-DATA-EOF = "Y".
023300
023400     PERFORM 600-WRITE-ALL-SPANS THRU 600-WRITE-ALL-SPANS-EXIT.
023500     PERFORM 790-CLOSE-FILES THRU 790-CLOSE-FILES-EXIT.
023600
023700     DISPLAY "RATESPN1 ENDED, " WK-KEY-COUNT " KEYS WRITTEN".
023800     GOBACK.
023900
024000******************************************************************
024100* 100-PROCESS-DATA-REC
024200* ONE PASS OF THE MAIN LOOP -- BUILDS THIS ROW'S MONTHLY SPANS,
024300* COLLAPSES THEM, FILES THEM UNDER THE ROW'S KEY, THEN READS
024400* THE NEXT DATA RECORD.  RULE 1 (KEY CONSTRUCTION) IS APPLIED
024500* HERE -- MOD AND MOD2 DEFAULT TO SPACES WHEN THE SOURCE CELL
024600* IS BLANK, WHICH IT ALREADY IS ON A FIXED-WIDTH BLANK-FILLED
024700* RECORD, SO NO EXPLICIT DEFAULTING MOVE IS NEEDED HERE.
024800******************************************************************
024900 100-PROCESS-DATA-REC.
025000     PERFORM 200-BUILD-ROW-SPANS THRU 200-BUILD-ROW-SPANS-EXIT.
025100     PERFORM 300-COMBINE-ROW-SPANS THRU
025200             300-COMBINE-ROW-SPANS-EXIT.
025300     IF WK-COMB-SPAN-COUNT > ZERO
025400         PERFORM 400-FIND-OR-ADD-KEY THRU 400-FIND-OR-ADD-KEY-EXIT
025500         PERFORM 450-APPEND-KEY-SPANS THRU
025600                 450-APPEND-KEY-SPANS-EXIT
025700     END-IF.
025800     PERFORM 720-READ-DATA-REC THRU 720-READ-DATA-REC-EXIT.
025900 100-PROCESS-DATA-REC-EXIT.
026000     EXIT.
026100
026200******************************************************************
026300* 200-BUILD-ROW-SPANS
026400* BUSINESS RULES 2, 3 AND 4.  FIRST FINDS THIS ROW'S LAST
026500* POPULATED RATE COLUMN (WK-LAST-POP-COL) SO THE SENTINEL END
026600* DATE LANDS ON THE ROW'S OWN LAST RATE, NOT THE TABLE'S LAST
026700* HEADER COLUMN (SEE CR-04118 IN THE CHANGE LOG).  BLANK CELLS
026800* AHEAD OF THAT COLUMN ARE SKIPPED WITHOUT DISTURBING THE DATES
026900* ON EITHER SIDE OF THE GAP, PER RULE 4.
027000******************************************************************
027100 200-BUILD-ROW-SPANS.
027200     MOVE ZERO TO WK-ROW-SPAN-COUNT.
027300     MOVE ZERO TO WK-LAST-POP-COL.
027400     PERFORM 205-FIND-LAST-POP-COL THRU 205-FIND-LAST-POP-COL-EXIT
027500             VARYING COL-SUB
027600             FROM WK-COL-COUNT BY -1
027700             UNTIL COL-SUB < 1 OR WK-LAST-POP-COL > ZERO.
027800
027900     IF WK-LAST-POP-COL = ZERO
028000         GO TO 200-BUILD-ROW-SPANS-EXIT
028100     END-IF.
028200
028300     PERFORM 220-BUILD-ONE-COLUMN THRU 220-BUILD-ONE-COLUMN-EXIT
028400             VARYING COL-SUB
028500             FROM 1 BY 1
028600             UNTIL COL-SUB > WK-LAST-POP-COL.
028700 200-BUILD-ROW-SPANS-EXIT.
028800     EXIT.
028900
029000******************************************************************
029100* 205-FIND-LAST-POP-COL
029200* SCANS BACKWARD FROM THE LAST HEADER COLUMN SO WK-LAST-POP-COL
029300* STOPS AT THE FIRST (I.E. RIGHTMOST) NON-BLANK RATE CELL.
029400******************************************************************
029500 205-FIND-LAST-POP-COL.
029600     IF IR-RATE-CELL (COL-SUB) NOT = SPACES
029700         MOVE COL-SUB TO WK-LAST-POP-COL
029800     END-IF.
029900 205-FIND-LAST-POP-COL-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300* 220-BUILD-ONE-COLUMN
030400* RULE 4 -- A BLANK CELL CONTRIBUTES NO SPAN AND LEAVES THE
030500* DATES ON EITHER SIDE ALONE.  OTHERWISE BUILDS ONE MONTHLY
030600* SPAN FOR THIS COLUMN, WITH THE SENTINEL END DATE IF THIS IS
030700* THE ROW'S LAST POPULATED COLUMN (RULE 3).
030800******************************************************************
030900 220-BUILD-ONE-COLUMN.
031000     IF IR-RATE-CELL (COL-SUB) = SPACES
031100         GO TO 220-BUILD-ONE-COLUMN-EXIT
031200     END-IF.
031300
031400     PERFORM 210-CALC-SPAN-START-DATE THRU
031500             210-CALC-SPAN-START-DATE-EXIT.
031600     ADD 1 TO WK-ROW-SPAN-COUNT.
031700     MOVE WS-DATE-WORK
031800             TO WK-ROW-SPAN-START (WK-ROW-SPAN-COUNT).
031900
032000     IF COL-SUB = WK-LAST-POP-COL
032100         MOVE SENTINEL-END-DATE
032200             TO WK-ROW-SPAN-END (WK-ROW-SPAN-COUNT)
032300     ELSE
032400         COMPUTE NEXT-COL-SUB = COL-SUB + 1
032500         PERFORM 250-CALC-SPAN-END-DATE THRU
032600                 250-CALC-SPAN-END-DATE-EXIT
032700         MOVE WS-DATE-WORK
032800             TO WK-ROW-SPAN-END (WK-ROW-SPAN-COUNT)
032900     END-IF.
033000
033100     MOVE IR-RATE-CELL (COL-SUB)
033200             TO WK-ROW-SPAN-RATE (WK-ROW-SPAN-COUNT).
033300 220-BUILD-ONE-COLUMN-EXIT.
033400     EXIT.
033500
033600******************************************************************
033700* 210-CALC-SPAN-START-DATE
033800* RULE 2.  THE HEADER LABEL FOR THE CURRENT COLUMN, RESOLVED TO
033900* THE FIRST CALENDAR DAY OF THAT MONTH.
034000******************************************************************
034100 210-CALC-SPAN-START-DATE.
034200     MOVE IR-PERIOD-LABEL (COL-SUB) TO WS-PERIOD-LABEL-WORK.
034300     MOVE WS-PERIOD-MM    TO WS-DATE-MM.
034400     MOVE 01              TO WS-DATE-DD.
034500     MOVE WS-PERIOD-YYYY  TO WS-DATE-YYYY.
034600     MOVE "/" TO WS-DATE-WORK (3:1).
034700     MOVE "/" TO WS-DATE-WORK (6:1).
034800 210-CALC-SPAN-START-DATE-EXIT.
034900     EXIT.
035000
035100******************************************************************
035200* 250-CALC-SPAN-END-DATE
035300* RULE 3.  THE END DATE OF THE CURRENT COLUMN IS THE FIRST DAY
035400* OF THE NEXT HEADER COLUMN MINUS ONE DAY.  SINCE THAT START
035500* DATE IS ALWAYS THE FIRST OF ITS MONTH (RULE 2), "MINUS ONE
035600* DAY" IS ALWAYS THE LAST DAY OF THE PRIOR MONTH -- NO GENERAL
035700* CALENDAR SUBTRACTION IS NEEDED, JUST THE DAYS-IN-MONTH TABLE
035800* AND A LEAP-YEAR TEST FOR FEBRUARY.
035900******************************************************************
036000 250-CALC-SPAN-END-DATE.
036100     MOVE IR-PERIOD-LABEL (NEXT-COL-SUB) TO WS-PERIOD-LABEL-WORK.
036200
036300     IF WS-PERIOD-MM = 1
036400         MOVE 12                TO WS-PREV-MONTH
036500         COMPUTE WS-PREV-YEAR = WS-PERIOD-YYYY - 1
036600     ELSE
036700         COMPUTE WS-PREV-MONTH = WS-PERIOD-MM - 1
036800         MOVE WS-PERIOD-YYYY    TO WS-PREV-YEAR
036900     END-IF.
037000
037100     MOVE "N" TO WS-LEAP-SW.
037200     IF WS-PREV-MONTH = 2
037300         PERFORM 260-TEST-LEAP-YEAR THRU 260-TEST-LEAP-YEAR-EXIT
037400     END-IF.
037500
037600     MOVE WS-PREV-MONTH TO WS-DATE-MM.
037700     MOVE WS-DAYS-OF-MONTH (WS-PREV-MONTH) TO WS-DATE-DD.
037800     IF WS-PREV-MONTH = 2 AND WS-IS-LEAP-YEAR
037900         MOVE 29 TO WS-DATE-DD
038000     END-IF.
038100     MOVE WS-PREV-YEAR TO WS-DATE-YYYY.
038200     MOVE "/" TO WS-DATE-WORK (3:1).
038300     MOVE "/" TO WS-DATE-WORK (6:1).
038400 250-CALC-SPAN-END-DATE-EXIT.
038500     EXIT.
038600
038700******************************************************************
038800* 260-TEST-LEAP-YEAR
038900* ORDINARY GREGORIAN LEAP TEST -- DIVISIBLE BY 4, NOT BY 100
039000* UNLESS ALSO BY 400.  CHECKED AGAINST THE YEAR 2000 CASE
039100* DURING THE Y2K REVIEW (SEE CHANGE LOG).
039200******************************************************************
039300 260-TEST-LEAP-YEAR.
039400     DIVIDE WS-PREV-YEAR BY 4   GIVING WS-LEAP-TEST-R4
039500             REMAINDER WS-LEAP-TEST-R4.
039600     IF WS-LEAP-TEST-R4 NOT = ZERO
039700         GO TO 260-TEST-LEAP-YEAR-EXIT
039800     END-IF.
039900     DIVIDE WS-PREV-YEAR BY 100 GIVING WS-LEAP-TEST-R100
040000             REMAINDER WS-LEAP-TEST-R100.
040100     IF WS-LEAP-TEST-R100 NOT = ZERO
040200         MOVE "Y" TO WS-LEAP-SW
040300         GO TO 260-TEST-LEAP-YEAR-EXIT
040400     END-IF.
040500     DIVIDE WS-PREV-YEAR BY 400 GIVING WS-LEAP-TEST-R400
040600             REMAINDER WS-LEAP-TEST-R400.
040700     IF WS-LEAP-TEST-R400 = ZERO
040800         MOVE "Y" TO WS-LEAP-SW
040900     END-IF.
041000 260-TEST-LEAP-YEAR-EXIT.
041100     EXIT.
041200
041300******************************************************************
041400* 300-COMBINE-ROW-SPANS
041500* RULE 5.  WALKS THE ROW'S MONTHLY SPANS IN COLUMN ORDER,
041600* MERGING A RUN OF SPANS THAT SHARE AN IDENTICAL RATE INTO ONE
041700* COMBINED SPAN.  THE COMPARE IS A PLAIN FIXED-POINT EQUALITY
041800* TEST (RULE 6) -- NO ROUNDING IS EVER APPLIED.  THE CURRENT
041900* SPAN IS ALWAYS FLUSHED AT THE END OF THE LOOP, SO THE LAST
042000* SPAN IS NEVER LOST.
042100******************************************************************
042200 300-COMBINE-ROW-SPANS.
042300     MOVE ZERO TO WK-COMB-SPAN-COUNT.
042400     IF WK-ROW-SPAN-COUNT = ZERO
042500         GO TO 300-COMBINE-ROW-SPANS-EXIT
042600     END-IF.
042700
042800     ADD 1 TO WK-COMB-SPAN-COUNT.
042900     MOVE WK-ROW-SPAN-START (1) TO WK-COMB-SPAN-START (1).
043000     MOVE WK-ROW-SPAN-END   (1) TO WK-COMB-SPAN-END   (1).
043100     MOVE WK-ROW-SPAN-RATE  (1) TO WK-COMB-SPAN-RATE  (1).
043200
043300     IF WK-ROW-SPAN-COUNT = 1
043400         GO TO 300-COMBINE-ROW-SPANS-EXIT
043500     END-IF.
043600
043700     PERFORM 310-COMBINE-ONE-SPAN THRU 310-COMBINE-ONE-SPAN-EXIT
043800             VARYING SX FROM 2 BY 1
043900             UNTIL SX > WK-ROW-SPAN-COUNT.
044000 300-COMBINE-ROW-SPANS-EXIT.
044100     EXIT.
044200
044300******************************************************************
044400* 310-COMBINE-ONE-SPAN
044500* IF THIS MONTH'S RATE MATCHES THE CURRENT COMBINED SPAN'S
044600* RATE EXACTLY, THE COMBINED SPAN JUST GROWS; OTHERWISE THE
044700* CURRENT SPAN IS CLOSED AND A NEW ONE STARTS HERE.
044800******************************************************************
044900 310-COMBINE-ONE-SPAN.
045000     IF WK-ROW-SPAN-RATE (SX) =
045100            WK-COMB-SPAN-RATE (WK-COMB-SPAN-COUNT)
045200         MOVE WK-ROW-SPAN-END (SX)
045300             TO WK-COMB-SPAN-END (WK-COMB-SPAN-COUNT)
045400     ELSE
045500         ADD 1 TO WK-COMB-SPAN-COUNT
045600         MOVE WK-ROW-SPAN-START (SX)
045700             TO WK-COMB-SPAN-START (WK-COMB-SPAN-COUNT)
045800         MOVE WK-ROW-SPAN-END (SX)
045900             TO WK-COMB-SPAN-END (WK-COMB-SPAN-COUNT)
046000         MOVE WK-ROW-SPAN-RATE (SX)
046100             TO WK-COMB-SPAN-RATE (WK-COMB-SPAN-COUNT)
046200     END-IF.
046300 310-COMBINE-ONE-SPAN-EXIT.
046400     EXIT.
046500
046600******************************************************************
046700* 400-FIND-OR-ADD-KEY
046800* RULE 1 AND RULE 8.  LINEAR SCAN OF THE KEY TABLE FOR AN EXACT,
046900* BYTE-FOR-BYTE MATCH ON PROC/MOD/MOD2.  A NEW KEY IS ADDED AT
047000* THE END OF THE TABLE, WHICH IS WHAT PRESERVES FIRST-SEEN ORDER
047100* FOR 600-WRITE-ALL-SPANS LATER.
047200******************************************************************
047300 400-FIND-OR-ADD-KEY.
047400     MOVE "N" TO WK-KEY-FOUND-SW.
047500     MOVE ZERO TO WK-MATCH-KEY-SUB.
047600
047700     IF WK-KEY-COUNT > ZERO
047800         PERFORM 410-CHECK-ONE-KEY THRU 410-CHECK-ONE-KEY-EXIT
047900                 VARYING KX FROM 1 BY 1
048000                 UNTIL KX > WK-KEY-COUNT OR WK-KEY-FOUND
048100     END-IF.
048200
048300     IF NOT WK-KEY-FOUND
048400         ADD 1 TO WK-KEY-COUNT
048500         MOVE IR-PROC  TO WK-PROC  (WK-KEY-COUNT)
048600         MOVE IR-MOD   TO WK-MOD   (WK-KEY-COUNT)
048700         MOVE IR-MOD2  TO WK-MOD2  (WK-KEY-COUNT)
048800         MOVE ZERO     TO WK-SPAN-COUNT (WK-KEY-COUNT)
048900         MOVE WK-KEY-COUNT TO WK-MATCH-KEY-SUB
049000     END-IF.
049100 400-FIND-OR-ADD-KEY-EXIT.
049200     EXIT.
049300
049400******************************************************************
049500* 410-CHECK-ONE-KEY
049600******************************************************************
049700 410-CHECK-ONE-KEY.
049800     IF WK-PROC (KX) = IR-PROC
049900         AND WK-MOD  (KX) = IR-MOD
050000         AND WK-MOD2 (KX) = IR-MOD2
050100         MOVE "Y" TO WK-KEY-FOUND-SW
050200         MOVE KX   TO WK-MATCH-KEY-SUB
050300     END-IF.
050400 410-CHECK-ONE-KEY-EXIT.
050500     EXIT.
050600
050700******************************************************************
050800* 450-APPEND-KEY-SPANS
050900* APPENDS THIS ROW'S COMBINED SPANS ONTO THE MATCHING KEY'S
051000* SPAN LIST.  ON THE ORDINARY CASE (ONE ROW PER KEY) THIS SIMPLY
051100* LOADS THE KEY'S SPAN LIST FOR THE FIRST TIME.
051200******************************************************************
051300 450-APPEND-KEY-SPANS.
051400     PERFORM 460-APPEND-ONE-SPAN THRU 460-APPEND-ONE-SPAN-EXIT
051500             VARYING SX FROM 1 BY 1
051600             UNTIL SX > WK-COMB-SPAN-COUNT.
051700 450-APPEND-KEY-SPANS-EXIT.
051800     EXIT.
051900
052000******************************************************************
052100* 460-APPEND-ONE-SPAN
052200******************************************************************
052300 460-APPEND-ONE-SPAN.
052400     ADD 1 TO WK-SPAN-COUNT (WK-MATCH-KEY-SUB).
052500     MOVE WK-COMB-SPAN-START (SX)
052600         TO WK-SPAN-START (WK-MATCH-KEY-SUB,
052700                           WK-SPAN-COUNT (WK-MATCH-KEY-SUB)).
052800     MOVE WK-COMB-SPAN-END (SX)
052900         TO WK-SPAN-END   (WK-MATCH-KEY-SUB,
053000                           WK-SPAN-COUNT (WK-MATCH-KEY-SUB)).
053100     MOVE WK-COMB-SPAN-RATE (SX)
053200         TO WK-SPAN-RATE  (WK-MATCH-KEY-SUB,
053300                           WK-SPAN-COUNT (WK-MATCH-KEY-SUB)).
053400 460-APPEND-ONE-SPAN-EXIT.
053500     EXIT.
053600
053700******************************************************************
053800* 600-WRITE-ALL-SPANS
053900* BATCH FLOW STEP 3.  OUTER LOOP OVER KEYS IN FIRST-SEEN ORDER,
054000* INNER LOOP OVER EACH KEY'S COMBINED SPANS IN CHRONOLOGICAL
054100* ORDER.  NO SORT, NO TOTALS -- EVERY SPAN BUILT IS WRITTEN.
054200******************************************************************
054300 600-WRITE-ALL-SPANS.
054400     PERFORM 610-WRITE-KEY-SPANS THRU 610-WRITE-KEY-SPANS-EXIT
054500             VARYING KX FROM 1 BY 1
054600             UNTIL KX > WK-KEY-COUNT.
054700 600-WRITE-ALL-SPANS-EXIT.
054800     EXIT.
054900
055000******************************************************************
055100* 610-WRITE-KEY-SPANS
055200******************************************************************
055300 610-WRITE-KEY-SPANS.
055400     PERFORM 620-WRITE-ONE-SPAN THRU 620-WRITE-ONE-SPAN-EXIT
055500             VARYING SX FROM 1 BY 1
055600             UNTIL SX > WK-SPAN-COUNT (KX).
055700 610-WRITE-KEY-SPANS-EXIT.
055800     EXIT.
055900
056000******************************************************************
056100* 620-WRITE-ONE-SPAN
056200* RULE 7.  START-DATE/END-DATE ARE ALREADY MM/DD/YYYY TEXT IN
056300* THE KEY TABLE, SO THIS IS A STRAIGHT MOVE TO THE OUTPUT AREA.
056400******************************************************************
056500 620-WRITE-ONE-SPAN.
056600     MOVE WK-PROC (KX)           TO OS-PROC.
056700     MOVE WK-MOD  (KX)           TO OS-MOD.
056800     MOVE WK-MOD2 (KX)           TO OS-MOD2.
056900     MOVE WK-SPAN-START (KX, SX) TO OS-START-DATE.
057000     MOVE WK-SPAN-END   (KX, SX) TO OS-END-DATE.
057100     MOVE WK-SPAN-RATE  (KX, SX) TO OS-RATE.
057200     WRITE OS-RECORD.
057300 620-WRITE-ONE-SPAN-EXIT.
057400     EXIT.
057500
057600******************************************************************
057700* 700-OPEN-FILES
057800******************************************************************
057900 700-OPEN-FILES.
058000     OPEN INPUT  RATE-HIST-FILE
058100          OUTPUT SPAN-OUT-FILE.
058200     IF WS-RATEHIST-STATUS NOT = "00"
058300         DISPLAY "ERROR OPENING RATE HISTORY INPUT FILE. RC:"
058400                 WS-RATEHIST-STATUS
058500         DISPLAY "TERMINATING PROGRAM DUE TO FILE ERROR"
058600         MOVE 16  TO RETURN-CODE
058700         MOVE "Y" TO WS-DATA-EOF
058800     END-IF.
058900     IF WS-SPANOUT-STATUS NOT = "00"
059000         DISPLAY "ERROR OPENING SPAN OUTPUT FILE. RC:"
059100                 WS-SPANOUT-STATUS
059200         DISPLAY "TERMINATING PROGRAM DUE TO FILE ERROR"
059300         MOVE 16  TO RETURN-CODE
059400         MOVE "Y" TO WS-DATA-EOF
059500     END-IF.
059600 700-OPEN-FILES-EXIT.
059700     EXIT.
059800
059900******************************************************************
060000* 710-READ-HEADER-REC
060100* BATCH FLOW STEP 1.  ROW 0 OF THE FILE IS THE HEADER RECORD;
060200* WK-COL-COUNT IS THE NUMBER OF POPULATED PERIOD-LABEL COLUMNS,
060300* ASSUMED CONTIGUOUS FROM COLUMN 1 OF IR-PERIOD-LABEL (THE THREE
060400* UNUSED KEY-POSITION BYTES PRECEDE THE PERIOD-LABEL TABLE AND
060500* ARE NOT PART OF THIS COUNT).
060600******************************************************************
060700 710-READ-HEADER-REC.
060800     IF WS-DATA-EOF = "Y"
060900         GO TO 710-READ-HEADER-REC-EXIT
061000     END-IF.
061100
061200     READ RATE-HIST-FILE
061300         AT END
061400             DISPLAY "RATE HISTORY FILE HAS NO HEADER RECORD"
061500             MOVE "Y" TO WS-DATA-EOF
061600             GO TO 710-READ-HEADER-REC-EXIT
061700     END-READ.
061800
061900     MOVE ZERO TO WK-COL-COUNT.
062000     MOVE "N"  TO WS-HEADER-OK.
062100     PERFORM 715-CHECK-ONE-LABEL THRU 715-CHECK-ONE-LABEL-EXIT
062200             VARYING COL-SUB FROM 1 BY 1
062300             UNTIL COL-SUB > 60 OR WS-HEADER-OK = "Y".
062400 710-READ-HEADER-REC-EXIT.
062500     EXIT.
062600
062700******************************************************************
062800* 715-CHECK-ONE-LABEL
062900* A BLANK LABEL MARKS THE END OF THE POPULATED HEADER COLUMNS;
063000* WS-HEADER-OK STOPS THE SCAN THERE INSTEAD OF RUNNING THE FULL
063100* 60-COLUMN TABLE EVERY TIME.
063200******************************************************************
063300 715-CHECK-ONE-LABEL.
063400     IF IR-PERIOD-LABEL (COL-SUB) = SPACES
063500         MOVE "Y" TO WS-HEADER-OK
063600     ELSE
063700         MOVE COL-SUB TO WK-COL-COUNT
063800     END-IF.
063900 715-CHECK-ONE-LABEL-EXIT.
064000     EXIT.
064100
064200******************************************************************
064300* 720-READ-DATA-REC
064400******************************************************************
064500 720-READ-DATA-REC.
064600     IF WS-DATA-EOF = "Y"
064700         GO TO 720-READ-DATA-REC-EXIT
064800     END-IF.
064900
065000     READ RATE-HIST-FILE
065100         AT END
065200             MOVE "Y" TO WS-DATA-EOF
065300     END-READ.
065400 720-READ-DATA-REC-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800* 790-CLOSE-FILES
065900******************************************************************
066000 790-CLOSE-FILES.
066100     CLOSE RATE-HIST-FILE
066200           SPAN-OUT-FILE.
066300 790-CLOSE-FILES-EXIT.
066400     EXIT.

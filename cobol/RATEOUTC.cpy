000100******************************************************************
000200* RATEOUTC   -  RATE SPAN OUTPUT RECORD LAYOUT
000300*
000400* ONE RECORD PER COMBINED RATE SPAN WRITTEN TO SPAN-OUT-FILE BY
000500* RATESPN1.  PROC/MOD/MOD2 ARE CARRIED THROUGH UNCHANGED FROM
000600* THE INPUT KEY; START-DATE AND END-DATE ARE TEXT, NOT PACKED
000700* DATES, SINCE THE DOWNSTREAM RATING SYSTEM LOADS THEM AS-IS.
000800*
000900* MAINTENANCE LOG.
001000*   04/12/93  R.LUCAS    ORIGINAL LAYOUT.
001100*   02/09/99  T.KOWALSKI Y2K -- START-DATE/END-DATE ARE 4-DIGIT-
001200*                        YEAR TEXT, NOT A 2-DIGIT PACKED DATE; NO
001300*                        CHANGE REQUIRED.  TICKET Y2K-0118.
001400******************************************************************
001500
001600 01  OS-RECORD.
001700     05  OS-PROC                 PIC X(10).
001800     05  OS-MOD                  PIC X(10).
001900     05  OS-MOD2                 PIC X(10).
002000     05  OS-START-DATE           PIC X(10).
002100     05  OS-END-DATE             PIC X(10).
002200     05  OS-RATE                 PIC S9(7)V9(2).
002300     05  FILLER                  PIC X(21).

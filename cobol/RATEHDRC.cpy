000100******************************************************************
000200* RATEHDRC   -  RATE HISTORY INPUT RECORD LAYOUT
000300*
000400* THIS MEMBER IS COPIED INTO THE FD FOR THE RATE-HIST-FILE IN
000500* RATESPN1.  ROW 0 OF THE FILE IS THE HEADER RECORD (PERIOD
000600* LABELS FOR UP TO 60 CALENDAR MONTHS); ROWS 1-N ARE DATA RECORDS
000700* (ONE PROCEDURE/MODIFIER COMBINATION AND ITS MONTHLY RATES).
000800* BOTH LAYOUTS OCCUPY THE SAME 600-BYTE PHYSICAL RECORD, SO THE
000900* DATA LAYOUT IS CARRIED AS A REDEFINES OF THE HEADER LAYOUT --
001000* RATESPN1 PICKS WHICHEVER 01-LEVEL APPLIES ONCE IT KNOWS WHICH
001100* ROW NUMBER IT JUST READ.
001200*
001300* THE FIRST 30 BYTES OF THE HEADER ROW (THE THREE KEY-POSITION
001400* COLUMNS) CARRY NO DATA ON ROW 0 AND ARE NOT REFERENCED.
001500*
001600* MAINTENANCE LOG.
001700*   04/12/93  R.LUCAS    ORIGINAL LAYOUT, 36 MONTHLY COLUMNS.
001800*   11/02/95  R.LUCAS    WIDENED TABLE TO 60 COLUMNS (5 YEARS) PER
001900*                        RQST 95-0447 FROM RATES & CODING UNIT.
002000*   02/09/99  T.KOWALSKI Y2K -- PERIOD LABEL YEAR IS ALREADY 4
002100*                        DIGITS IN THIS LAYOUT; NO 2-DIGIT
002200*                        YEAR FIELDS EXIST HERE.  TICKET Y2K-0118.
002300*   08/30/01  T.KOWALSKI RATE FIELD CONFIRMED AT 7 INTEGER / 2
002400*                        DECIMAL DIGITS PER FINANCE STANDARDS.
002500*   04/02/09  J.ARCE     RATE CELLS PACKED COMP-3 TO MATCH THE
002600*                        CUST-MONTH CONVENTION ON THE CUSTOMER
002700*                        MASTER -- 60 DISPLAY CELLS WAS WASTING
002800*                        SPACE ON EVERY ROW OF THIS FILE.
002900******************************************************************
003000
003100 01  IR-HEADER-RECORD.
003200     05  IR-HDR-KEY-FILLER       PIC X(30).
003300     05  IR-PERIOD-LABEL         PIC X(7) OCCURS 60 TIMES.
003400     05  FILLER                  PIC X(150).
003500
003600* IR-DATA-RECORD REDEFINES THE HEADER LAYOUT ABOVE -- ROWS 1-N
003700* OF THE FILE ARE READ INTO IR-HEADER-RECORD BUT ADDRESSED
003800* THROUGH THIS 01-LEVEL INSTEAD.
003900 01  IR-DATA-RECORD REDEFINES IR-HEADER-RECORD.
004000     05  IR-PROC                 PIC X(10).
004100     05  IR-MOD                  PIC X(10).
004200     05  IR-MOD2                 PIC X(10).
004300     05  IR-RATE-CELL            PIC S9(7)V9(2) COMP-3
004400                                 OCCURS 60 TIMES.
004500     05  FILLER                  PIC X(270).
